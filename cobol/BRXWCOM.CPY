000100*--------------------------------------------------------------*
000110*                                                              *
000120*               @BANNER_START@                                 *
000130*      brxwcom.cpy                                             *
000131*      (C) Copyright Investbook Data Processing 2011.          *
000132*                                                              *
000133* Element of the Broker Report Extraction batch suite          *
000194*               @BANNER_END@                                   *
000195*                                                              *
000196*--------------------------------------------------------------*
000197*
000210* The end-of-job control-total counters and the SYSOUT error
000220* line are held here, in a copy book, as a matter of
000230* convenience, since all three extraction programs (BRX010,
000240* BRX020, BRX030) accumulate the same shape of totals and
000250* report a rejected row the same way. It is only used by the
000260* Broker Report Extraction programs but could, theoretically,
000270* be used by some other batch step that needs the same layout.
000300*
000400     05  WS-CT-ROWS-READ             PIC S9(7) COMP-3 VALUE 0.
000500     05  WS-CT-ROWS-WRITTEN          PIC S9(7) COMP-3 VALUE 0.
000600     05  WS-CT-ROWS-REJECTED         PIC S9(7) COMP-3 VALUE 0.
000700*
000800* Signed accumulators for value and commission are carried at
000900* the output picture's scale (2 decimals) so the end-of-job
001000* totals foot exactly against DRVOUT without a rescale step.
001100*
001200     05  WS-CT-VALUE-TOTAL           PIC S9(13)V99 COMP-3
001300                                     VALUE 0.
001400     05  WS-CT-COMMISSION-TOTAL      PIC S9(9)V99 COMP-3
001500                                     VALUE 0.
001600     05  WS-CT-SECURITY-COUNT        PIC S9(5) COMP-3 VALUE 0.
001700*
001800* The logical "owner" of a rejected row is the unit that found
001900* it bad. First, the SYSOUT line is timestamped from the run
002000* parameter date so the operator can match a reject line back
002100* to the job that produced it. Second, the reason text is left
002200* free-form since the three units reject for different causes
002300* (unknown contract type, unknown currency, unknown category).
002400*
002500     05  WS-ERR-LINE.
002600         10  FILLER                  PIC X(11) VALUE
002700             '*** REJECT '.
002800         10  WS-ERR-RUN-DATE         PIC X(8) VALUE SPACES.
002900         10  FILLER                  PIC X(1) VALUE SPACE.
003000         10  WS-ERR-UNIT-ID          PIC X(6) VALUE SPACES.
003100         10  FILLER                  PIC X(1) VALUE SPACE.
003200         10  WS-ERR-DETAIL           PIC X(53) VALUE SPACES.
003300*
003400     05  WS-RUN-PORTFOLIO            PIC X(10) VALUE SPACES.
