000100 CBL APOST                                                        BRX030
000200******************************************************************BRX030
000300*                                                                *BRX030
000400*  MODULE NAME = BRX030                                          *BRX030
000500*                                                                *BRX030
000600*  DESCRIPTIVE NAME = Investbook Batch Extraction Suite -        *BRX030
000700*                     Report-Table Dispatch                      *BRX030
000800*                                                                *BRX030
000900*  @BANNER_START                           01                    *BRX030
001000*  Investbook Data Processing - Batch Extraction Suite           *BRX030
001100*                                                                *BRX030
001200*  BRX-01                BRX030                                  *BRX030
001300*                                                                *BRX030
001400*  (C) Copyright Investbook Data Processing 2011                 *BRX030
001500*  @BANNER_END                                                   *BRX030
001600*                                                                *BRX030
001700* STATUS = 1.1                                                   *BRX030
001800*                                                                *BRX030
001900*  FUNCTION =                                                    *BRX030
002000*  This job step answers, for each of the eight normalized        BRX030
002100*  record categories requested on DSPIN, whether the "Sber        BRX030
002200*  transaction report" statement type actually supplies records  BRX030
002300*  of that category or whether the category is always empty for  BRX030
002400*  that statement type. The rule table is fixed at assembly       BRX030
002500*  time in copy book BRXWDSP and is not read from a control       BRX030
002600*  file; this module only walks it.                               BRX030
002700*                                                                 BRX030
002800*----------------------------------------------------------------*BRX030
002900* CHANGE ACTIVITY :                                              *BRX030
003000*      $MOD(BRX030),COMP(BROKER  ),PROD(BRX     ):                BRX030
003100*                                                                *BRX030
003200*   PN= REASON REL YYMMDD HDXXIII : REMARKS                       BRX030
003300* $D0= B10046 100 880304 HD1DVK  : NEW - SBER TABLE DISPATCH      BRX030
003400* $P1= B10105 101 981012 HD1LMN  : Y2K - NO PROCEDURAL CHANGE,    BRX030
003500*        DATE FIELDS REVIEWED, NONE PRESENT IN THIS UNIT          BRX030
003600* $P2= B10148 102 130502 HD1DVK  : UNMATCHED CATEGORY NOW COUNTSBRX030
003700*        AS A REJECT INSTEAD OF DEFAULTING TO SUPPLIED='N'        BRX030
003750* $P3= B10159 102 130815 HD1LMN  : WS-RUN-DATE WAS 8 DIGITS BUT   BRX030
003760*        ACCEPT FROM DATE ONLY FILLS 6 - FIELD RESIZED, ERROR     BRX030
003770*        LINE STAMPING CORRECTED TO MATCH                         BRX030
003780* $P4= B10173 103 140212 HD1LMN  : REJECT MESSAGE NOW NAMES THE   BRX030
003790*        UNMATCHED CATEGORY VALUE INSTEAD OF A GENERIC "NOT       BRX030
003795*        FOUND" TEXT, TO SPEED UP TRACING A BAD REQUEST FILE      BRX030
003800******************************************************************BRX030
003900 IDENTIFICATION DIVISION.                                         BRX030
004000 PROGRAM-ID. BRX030.                                              BRX030
004100 AUTHOR. D. VAN KEUREN.                                           BRX030
004200 INSTALLATION. INVESTBOOK DATA PROCESSING.                        BRX030
004300 DATE-WRITTEN. 03/04/1988.                                        BRX030
004400 DATE-COMPILED.                                                   BRX030
004500 SECURITY. NON-CONFIDENTIAL.                                      BRX030
004600******************************************************************BRX030
004700 ENVIRONMENT DIVISION.                                            BRX030
004800 CONFIGURATION SECTION.                                           BRX030
004900 SOURCE-COMPUTER. IBM-370.                                        BRX030
005000 OBJECT-COMPUTER. IBM-370.                                        BRX030
005100 SPECIAL-NAMES.                                                   BRX030
005200     C01 IS TOP-OF-FORM                                           BRX030
005300     UPSI-0 ON STATUS IS BRX-TEST-RUN                             BRX030
005400     UPSI-0 OFF STATUS IS BRX-PRODUCTION-RUN.                     BRX030
005500 INPUT-OUTPUT SECTION.                                            BRX030
005600 FILE-CONTROL.                                                    BRX030
005700     SELECT DSP-ROW-IN  ASSIGN TO DSPIN                           BRX030
005800         ORGANIZATION IS LINE SEQUENTIAL                          BRX030
005900         ACCESS MODE  IS SEQUENTIAL                               BRX030
006000         FILE STATUS  IS WS-DSPIN-STATUS.                         BRX030
006100     SELECT DSP-ROW-OUT ASSIGN TO DSPOUT                          BRX030
006200         ORGANIZATION IS LINE SEQUENTIAL                          BRX030
006300         ACCESS MODE  IS SEQUENTIAL                               BRX030
006400         FILE STATUS  IS WS-DSPOUT-STATUS.                        BRX030
006500******************************************************************BRX030
006600 DATA DIVISION.                                                   BRX030
006700 FILE SECTION.                                                    BRX030
006800*                                                                 BRX030
006900* DSPIN - one requested category name per row.                    BRX030
007000*                                                                 BRX030
007100 FD  DSP-ROW-IN                                                   BRX030
007200     RECORDING MODE IS F.                                         BRX030
007300 01  DSP-ROW-IN-REC.                                              BRX030
007400     05  DSP-CATEGORY-IN             PIC X(20).                   BRX030
007500*                                                                 BRX030
007600* DSPOUT - the requested category echoed back with its           BRX030
007700*          supplied/empty flag.                                   BRX030
007800*                                                                 BRX030
007900 FD  DSP-ROW-OUT                                                  BRX030
008000     RECORDING MODE IS F.                                         BRX030
008100 01  DSP-ROW-OUT-REC.                                             BRX030
008200     05  DSP-CATEGORY-OUT            PIC X(20).                   BRX030
008300     05  DSP-SUPPLIED-OUT            PIC X(01).                   BRX030
008400******************************************************************BRX030
008500 WORKING-STORAGE SECTION.                                         BRX030
008600 01  WS-HEADER.                                                   BRX030
008700     05  WS-EYECATCHER               PIC X(16) VALUE              BRX030
008800             'BRX030--------WS'.                                  BRX030
008900     05  WS-RUN-DATE                 PIC 9(06) VALUE ZEROS.       BRX030
008950     05  FILLER                      PIC X(01) VALUE SPACE.       BRX030
008960*                                                                 BRX030
008970* Alternate view of the run date used only when the header is    BRX030
008980* eyeballed in a storage dump.                                   BRX030
008990 01  WS-RUN-DATE-YMD REDEFINES WS-HEADER.                         BRX030
008991     05  FILLER                      PIC X(16).                  BRX030
008992     05  WS-RUN-DATE-YY              PIC 99.                     BRX030
008993     05  WS-RUN-DATE-MM              PIC 99.                     BRX030
008994     05  WS-RUN-DATE-DD              PIC 99.                     BRX030
008995     05  FILLER                      PIC X(01).                  BRX030
009000*                                                                 BRX030
009100 COPY BRXWCOM.                                                    BRX030
009200*                                                                 BRX030
009300 01  WS-DSP-RULE-TABLE.                                           BRX030
009400     COPY BRXWDSP.                                                BRX030
009500*                                                                 BRX030
009600 01  WS-FILE-STATUS-GROUP.                                        BRX030
009700     05  WS-DSPIN-STATUS             PIC X(02) VALUE '00'.        BRX030
009800         88  DSPIN-OK                VALUE '00'.                  BRX030
009900         88  DSPIN-AT-EOF            VALUE '10'.                  BRX030
010000     05  WS-DSPOUT-STATUS            PIC X(02) VALUE '00'.        BRX030
010100         88  DSPOUT-OK               VALUE '00'.                  BRX030
010150     05  FILLER                      PIC X(01) VALUE SPACE.       BRX030
010200*                                                                 BRX030
010300 01  WS-SWITCHES.                                                 BRX030
010400     05  WS-DSPIN-EOF-SW             PIC X(01) VALUE 'N'.         BRX030
010500         88  NO-MORE-DSP-ROWS        VALUE 'Y'.                   BRX030
010550     05  FILLER                      PIC X(01) VALUE SPACE.       BRX030
010600*                                                                 BRX030
010650* Row validity and category-match are per-row scratch, not run    BRX030
010660* end-of-file switches, so they stand alone rather than riding   BRX030
010670* in the WS-SWITCHES group above.                                BRX030
010680 77  WS-ROW-VALID-SW                 PIC X(01) VALUE 'Y'.         BRX030
010690     88  ROW-IS-VALID                VALUE 'Y'.                   BRX030
010700     88  ROW-IS-INVALID              VALUE 'N'.                   BRX030
010710 77  WS-MATCH-SW                     PIC X(01) VALUE 'N'.         BRX030
010720     88  CATEGORY-MATCHED            VALUE 'Y'.                   BRX030
010730     88  CATEGORY-NOT-MATCHED        VALUE 'N'.                   BRX030
011200*                                                                 BRX030
011300 01  WS-DSP-COUNTERS.                                             BRX030
011310     05  WS-DSP-IDX-SAVE             PIC S9(3) COMP VALUE 0.      BRX030
011320     05  WS-DSP-SUB                  PIC S9(3) COMP VALUE 0.      BRX030
011330*                                                                 BRX030
011340* Display-form window on the two packed subscripts above, kept   BRX030
011350* only so a storage dump does not have to be hand-unpacked.      BRX030
011360 01  WS-DSP-COUNTERS-DISPLAY REDEFINES WS-DSP-COUNTERS.           BRX030
011370     05  FILLER                      PIC X(02).                  BRX030
011380     05  FILLER                      PIC X(02).                  BRX030
011400*                                                                 BRX030
011500*                                                                 BRX030
011600* The incoming category is compared against the table's 20-byte  BRX030
011700* field; a copy of it is kept in a redefined group alongside a   BRX030
011800* one-byte match tally purely to line up in a storage dump with  BRX030
011900* WS-DSP-ENTRY-TABLE in BRXWDSP.                                  BRX030
012000*                                                                 BRX030
012100 01  WS-REQUEST-WORK.                                             BRX030
012200     05  WS-REQUEST-CATEGORY         PIC X(20).                   BRX030
012300     05  WS-REQUEST-TALLY            PIC X(01) VALUE SPACE.       BRX030
012400 01  WS-REQUEST-WORK-R REDEFINES WS-REQUEST-WORK.                 BRX030
012500     05  FILLER                      PIC X(20).                  BRX030
012600     05  FILLER                      PIC X(01).                  BRX030
012700******************************************************************BRX030
012800 PROCEDURE DIVISION.                                              BRX030
012900*                                                                 BRX030
013000 0000-MAINLINE.                                                   BRX030
013100     DISPLAY 'BRX030 - REPORT TABLE DISPATCH START'.              BRX030
013200     ACCEPT WS-RUN-DATE FROM DATE.                                BRX030
013250     MOVE SPACES TO WS-ERR-RUN-DATE.                              BRX030
013300     MOVE WS-RUN-DATE TO WS-ERR-RUN-DATE(1:6).                    BRX030
013400     MOVE 'BRX030' TO WS-ERR-UNIT-ID.                             BRX030
013500     OPEN INPUT DSP-ROW-IN.                                       BRX030
013600     OPEN OUTPUT DSP-ROW-OUT.                                     BRX030
013700     IF NOT DSPIN-OK                                              BRX030
013800         DISPLAY 'BRX030 - UNABLE TO OPEN DSPIN, STATUS='         BRX030
013900             WS-DSPIN-STATUS                                     BRX030
014000         GO TO 0000-MAINLINE-EXIT                                BRX030
014100     END-IF                                                      BRX030
014200     PERFORM 1100-READ-DSP-ROW THRU 1100-EXIT.                   BRX030
014300     PERFORM 1000-PROCESS-DISPATCH-ROWS THRU 1000-EXIT           BRX030
014400         UNTIL NO-MORE-DSP-ROWS.                                 BRX030
014500     PERFORM 8000-PRINT-TOTALS THRU 8000-EXIT.                    BRX030
014600     CLOSE DSP-ROW-IN.                                            BRX030
014700     CLOSE DSP-ROW-OUT.                                           BRX030
014800 0000-MAINLINE-EXIT.                                              BRX030
014900     DISPLAY 'BRX030 - REPORT TABLE DISPATCH END'.                BRX030
015000     STOP RUN.                                                    BRX030
015100*                                                                 BRX030
015200 1000-PROCESS-DISPATCH-ROWS.                                      BRX030
015300     ADD 1 TO WS-CT-ROWS-READ.                                    BRX030
015400     SET ROW-IS-VALID TO TRUE.                                    BRX030
015500     MOVE DSP-CATEGORY-IN TO WS-REQUEST-CATEGORY.                 BRX030
015600     PERFORM 2000-LOOKUP-CATEGORY THRU 2000-EXIT.                 BRX030
015700     IF ROW-IS-VALID                                              BRX030
015800         PERFORM 4000-WRITE-DSP-ROW THRU 4000-EXIT               BRX030
015900     ELSE                                                        BRX030
016000         ADD 1 TO WS-CT-ROWS-REJECTED                            BRX030
016100         PERFORM 9000-WRITE-ERROR-LINE THRU 9000-EXIT            BRX030
016200     END-IF                                                      BRX030
016300     PERFORM 1100-READ-DSP-ROW THRU 1100-EXIT.                   BRX030
016400 1000-EXIT.                                                       BRX030
016500     EXIT.                                                        BRX030
016600*                                                                 BRX030
016700 1100-READ-DSP-ROW.                                               BRX030
016800     READ DSP-ROW-IN                                              BRX030
016900         AT END                                                  BRX030
017000             SET NO-MORE-DSP-ROWS TO TRUE                        BRX030
017100     END-READ.                                                   BRX030
017200 1100-EXIT.                                                       BRX030
017300     EXIT.                                                        BRX030
017400*                                                                 BRX030
017500******************************************************************BRX030
017600* 2000-LOOKUP-CATEGORY - linear search of the fixed 8-entry       BRX030
017700* rule table for an exact match on the requested category name.  BRX030
017800* An unmatched category is rejected rather than defaulted.        BRX030
017900******************************************************************BRX030
018000 2000-LOOKUP-CATEGORY.                                            BRX030
018100     SET CATEGORY-NOT-MATCHED TO TRUE.                            BRX030
018200     MOVE 0 TO WS-DSP-IDX-SAVE.                                  BRX030
018300     PERFORM 2100-SEARCH-DSP-TABLE THRU 2100-EXIT               BRX030
018350         VARYING WS-DSP-SUB FROM 1 BY 1                          BRX030
018400         UNTIL WS-DSP-SUB > 8.                                   BRX030
019100     IF CATEGORY-NOT-MATCHED                                      BRX030
019200         SET ROW-IS-INVALID TO TRUE                              BRX030
019300         STRING 'UNKNOWN CATEGORY ' WS-REQUEST-CATEGORY           BRX030
019400             DELIMITED BY SIZE INTO WS-ERR-DETAIL                 BRX030
019500     END-IF                                                       BRX030
019600 2000-EXIT.                                                       BRX030
019650     EXIT.                                                        BRX030
019660*                                                                 BRX030
019670 2100-SEARCH-DSP-TABLE.                                           BRX030
019680     IF WS-DSP-CATEGORY(WS-DSP-SUB) = WS-REQUEST-CATEGORY         BRX030
019690         SET WS-DSP-IDX-SAVE TO WS-DSP-SUB                       BRX030
019691         SET CATEGORY-MATCHED TO TRUE                            BRX030
019692         SET WS-DSP-SUB TO 8                                     BRX030
019693     END-IF.                                                      BRX030
019694 2100-EXIT.                                                       BRX030
019695     EXIT.                                                        BRX030
019800*                                                                 BRX030
019900******************************************************************BRX030
020000* 4000-WRITE-DSP-ROW - echo the category with its Y/N flag.       BRX030
020100******************************************************************BRX030
020200 4000-WRITE-DSP-ROW.                                              BRX030
020300     MOVE WS-REQUEST-CATEGORY TO DSP-CATEGORY-OUT.                BRX030
020400     MOVE WS-DSP-SUPPLIED(WS-DSP-IDX-SAVE) TO DSP-SUPPLIED-OUT.   BRX030
020500     WRITE DSP-ROW-OUT-REC.                                       BRX030
020600     ADD 1 TO WS-CT-ROWS-WRITTEN.                                 BRX030
020700 4000-EXIT.                                                       BRX030
020800     EXIT.                                                        BRX030
020900*                                                                 BRX030
021000******************************************************************BRX030
021100* 8000-PRINT-TOTALS - end-of-job control totals to SYSOUT.        BRX030
021200******************************************************************BRX030
021300 8000-PRINT-TOTALS.                                                BRX030
021400     DISPLAY 'BRX030 ROWS READ.......: ' WS-CT-ROWS-READ.        BRX030
021500     DISPLAY 'BRX030 ROWS WRITTEN....: ' WS-CT-ROWS-WRITTEN.      BRX030
021600     DISPLAY 'BRX030 ROWS REJECTED...: ' WS-CT-ROWS-REJECTED.     BRX030
021700 8000-EXIT.                                                       BRX030
021800     EXIT.                                                        BRX030
021900*                                                                 BRX030
022000******************************************************************BRX030
022100* 9000-WRITE-ERROR-LINE - reject-and-continue error report.       BRX030
022200******************************************************************BRX030
022300 9000-WRITE-ERROR-LINE.                                           BRX030
022400     DISPLAY WS-ERR-LINE.                                         BRX030
022500 9000-EXIT.                                                       BRX030
022600     EXIT.                                                        BRX030
