      ******************************************************************02000000
      *                                                                *04000000
      * CONTROL BLOCK NAME = BRXWDSP                                   *06000000
      *                                                                *08000000
      * DESCRIPTIVE NAME = Broker Report Extraction -                  10000000
      *                    Sber transaction report table dispatch      12000000
      *                    rule table for BRX030                       *14000000
      *                                                                *16000000
      *  @BANNER_START                           01                    *16333300
      *  Investbook Data Processing - Batch Extraction Suite           *16666600
      *                                                                *16999900
      *  BRX-01                BRXWDSP                                 *17333200
      *                                                                *17666500
      *  (C) Copyright Investbook Data Processing 2011                 *17999800
      *                                                                *18333100
      *  BRX030                                                        *18666400
      *  (Element of the Broker Report Extraction batch suite)         *18999700
      *  @BANNER_END                                                   *19666300
      *                                                                *20000000
      * STATUS = 1.0                                                   *22000000
      *                                                                *24000000
      * FUNCTION =                                                     *26000000
      *      This copy book is part of the report-table dispatcher     *28000000
      *      and states, for the Sber transaction report statement     *30000000
      *      type, which of the eight normalized record categories     *32000000
      *      the statement supplies and which are always empty.        *34000000
      *      The table is fixed at compile time - it is not read       *36000000
      *      from a control file.                                      *38000000
      *----------------------------------------------------------------*34000000
      *                                                                *36000000
      * CHANGE ACTIVITY :                                              *38000000
      *      $SEG(BRXWDSP),COMP(BROKER  ),PROD(BRX     ):              *40000000
      *                                                                *42000000
      *   PN= REASON REL YYMMDD HDXXIII : REMARKS                      *44000000
      *   $D0= B10044 100 110304 HD1DVK  : NEW - TABLE DISPATCH RULES  *46000000
      *                                                                *48000000
      ******************************************************************50000000
      *    Sber transaction report - category / supplied-flag table     52000000
           05  WS-DSP-TABLE.                                            54000000
               10  FILLER PIC X(21) VALUE                               56000000
                   'PORTFOLIO-PROPERTY  N'.                             58000000
               10  FILLER PIC X(21) VALUE                               60000000
                   'PORTFOLIO-CASH      N'.                             62000000
               10  FILLER PIC X(21) VALUE                               64000000
                   'EVENT-CASH-FLOW     N'.                             66000000
               10  FILLER PIC X(21) VALUE                               68000000
                   'SECURITIES          Y'.                             70000000
               10  FILLER PIC X(21) VALUE                               72000000
                   'TRANSACTIONS        Y'.                             74000000
               10  FILLER PIC X(21) VALUE                               76000000
                   'SECURITY-EVENT-CASH-N'.                             78000000
               10  FILLER PIC X(21) VALUE                               80000000
                   'SECURITY-QUOTE      N'.                             82000000
               10  FILLER PIC X(21) VALUE                               84000000
                   'FOREIGN-EXCHANGE-RATN'.                             86000000
      *    Redefinition as an occurs table for the linear search in     88000000
      *    2000-LOOKUP-CATEGORY.                                        90000000
           05  WS-DSP-ENTRY-TABLE REDEFINES WS-DSP-TABLE                92000000
                   OCCURS 8 TIMES.                                      94000000
               10  WS-DSP-CATEGORY         PIC X(20).                   96000000
               10  WS-DSP-SUPPLIED         PIC X(1).                    98000000
