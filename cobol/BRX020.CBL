000100 CBL APOST                                                        BRX020
000200******************************************************************BRX020
000300*                                                                *BRX020
000400*  MODULE NAME = BRX020                                          *BRX020
000500*                                                                *BRX020
000600*  DESCRIPTIVE NAME = Investbook Batch Extraction Suite -        *BRX020
000700*                     Cash Position Extraction                   *BRX020
000800*                                                                *BRX020
000900*  @BANNER_START                           01                    *BRX020
001000*  Investbook Data Processing - Batch Extraction Suite           *BRX020
001100*                                                                *BRX020
001200*  BRX-01                BRX020                                  *BRX020
001300*                                                                *BRX020
001400*  (C) Copyright Investbook Data Processing 2011                 *BRX020
001500*  @BANNER_END                                                   *BRX020
001600*                                                                *BRX020
001700* STATUS = 1.2                                                   *BRX020
001800*                                                                *BRX020
001900*  FUNCTION =                                                    *BRX020
002000*  This job step reads the cash-position section of a broker      BRX020
002100*  transaction statement (CASHIN) and turns each row into a       BRX020
002200*  normalized portfolio-cash record (CSHOUT), standardizing the   BRX020
002300*  broker's currency-code column to a three-letter ISO-style      BRX020
002400*  code before the balance is passed through unchanged.           BRX020
002500*                                                                 BRX020
002600*----------------------------------------------------------------*BRX020
002700* CHANGE ACTIVITY :                                              *BRX020
002800*      $MOD(BRX020),COMP(BROKER  ),PROD(BRX     ):                BRX020
002900*                                                                *BRX020
003000*   PN= REASON REL YYMMDD HDXXIII : REMARKS                       BRX020
003100* $D0= B10045 100 880304 HD1DVK  : NEW - CASH POSITION EXTRACT    BRX020
003200* $D1= B10068 100 930606 HD1LMN  : RUR-TO-RUB REDENOMINATION MAPBRX020
003300* $P1= B10105 101 981012 HD1LMN  : Y2K - NO PROCEDURAL CHANGE,    BRX020
003400*        DATE FIELDS REVIEWED, NONE PRESENT IN THIS UNIT          BRX020
003500* $P2= B10130 102 121011 HD1DVK  : DEFAULT UNKNOWN/BLANK CCY TO  BRX020
003600*        RUB RATHER THAN REJECTING THE ROW                        BRX020
003650* $P3= B10159 102 130815 HD1LMN  : WS-RUN-DATE WAS 8 DIGITS BUT   BRX020
003660*        ACCEPT FROM DATE ONLY FILLS 6 - FIELD RESIZED, ERROR     BRX020
003670*        LINE STAMPING CORRECTED TO MATCH                         BRX020
003680* $P4= B10172 103 140212 HD1DVK  : LEADING/TRAILING SPACE TRIM    BRX020
003690*        ON CSH-CCY-CODE NOW EXPLICIT BYTE SCAN INSTEAD OF        BRX020
003695*        RELYING ON JUSTIFIED RECEIVING FIELD                     BRX020
003700******************************************************************BRX020
003800 IDENTIFICATION DIVISION.                                         BRX020
003900 PROGRAM-ID. BRX020.                                              BRX020
004000 AUTHOR. D. VAN KEUREN.                                           BRX020
004100 INSTALLATION. INVESTBOOK DATA PROCESSING.                        BRX020
004200 DATE-WRITTEN. 03/04/1988.                                        BRX020
004300 DATE-COMPILED.                                                   BRX020
004400 SECURITY. NON-CONFIDENTIAL.                                      BRX020
004500******************************************************************BRX020
004600 ENVIRONMENT DIVISION.                                            BRX020
004700 CONFIGURATION SECTION.                                           BRX020
004800 SOURCE-COMPUTER. IBM-370.                                        BRX020
004900 OBJECT-COMPUTER. IBM-370.                                        BRX020
005000 SPECIAL-NAMES.                                                   BRX020
005100     C01 IS TOP-OF-FORM                                           BRX020
005200     UPSI-0 ON STATUS IS BRX-TEST-RUN                             BRX020
005300     UPSI-0 OFF STATUS IS BRX-PRODUCTION-RUN.                     BRX020
005400 INPUT-OUTPUT SECTION.                                            BRX020
005500 FILE-CONTROL.                                                    BRX020
005600     SELECT CSH-ROW-IN  ASSIGN TO CASHIN                          BRX020
005700         ORGANIZATION IS LINE SEQUENTIAL                          BRX020
005800         ACCESS MODE  IS SEQUENTIAL                               BRX020
005900         FILE STATUS  IS WS-CASHIN-STATUS.                        BRX020
006000     SELECT PCS-ROW-OUT ASSIGN TO CSHOUT                          BRX020
006100         ORGANIZATION IS LINE SEQUENTIAL                          BRX020
006200         ACCESS MODE  IS SEQUENTIAL                               BRX020
006300         FILE STATUS  IS WS-CSHOUT-STATUS.                        BRX020
006400******************************************************************BRX020
006500 DATA DIVISION.                                                   BRX020
006600 FILE SECTION.                                                    BRX020
006700*                                                                 BRX020
006800* CASHIN - one outgoing cash balance per broker currency, in      BRX020
006900*          the currency code the broker's own statement uses.     BRX020
007000*                                                                 BRX020
007100 FD  CSH-ROW-IN                                                   BRX020
007200     RECORDING MODE IS F.                                         BRX020
007300 01  CSH-ROW-IN-REC.                                              BRX020
007400     05  CSH-VALUE                   PIC S9(11)V9(2).              BRX020
007500     05  CSH-CCY-CODE                PIC X(05).                   BRX020
007600     05  FILLER                      PIC X(01).                   BRX020
007700*                                                                 BRX020
007800* CSHOUT - one normalized portfolio-cash record per input row.    BRX020
007900*                                                                 BRX020
008000 FD  PCS-ROW-OUT                                                  BRX020
008100     RECORDING MODE IS F.                                         BRX020
008200 01  PCS-ROW-OUT-REC.                                             BRX020
008300     05  PCS-SECTION                 PIC X(08).                   BRX020
008400     05  PCS-VALUE                   PIC S9(11)V9(2)              BRX020
008500                                     SIGN IS LEADING SEPARATE.    BRX020
008600     05  PCS-CURRENCY                PIC X(03).                   BRX020
008700     05  FILLER                      PIC X(01).                   BRX020
008800******************************************************************BRX020
008900 WORKING-STORAGE SECTION.                                         BRX020
009000 01  WS-HEADER.                                                   BRX020
009100     05  WS-EYECATCHER               PIC X(16) VALUE              BRX020
009200             'BRX020--------WS'.                                  BRX020
009300     05  WS-RUN-DATE                 PIC 9(06) VALUE ZEROS.       BRX020
009350     05  FILLER                      PIC X(01) VALUE SPACE.       BRX020
009360*                                                                 BRX020
009370* Alternate view of the run date used only when the header is    BRX020
009380* eyeballed in a storage dump.                                   BRX020
009390 01  WS-RUN-DATE-YMD REDEFINES WS-HEADER.                         BRX020
009391     05  FILLER                      PIC X(16).                  BRX020
009392     05  WS-RUN-DATE-YY              PIC 99.                     BRX020
009393     05  WS-RUN-DATE-MM              PIC 99.                     BRX020
009394     05  WS-RUN-DATE-DD              PIC 99.                     BRX020
009395     05  FILLER                      PIC X(01).                  BRX020
009400*                                                                 BRX020
009500 COPY BRXWCOM.                                                    BRX020
009600*                                                                 BRX020
009700 01  WS-FILE-STATUS-GROUP.                                        BRX020
009800     05  WS-CASHIN-STATUS            PIC X(02) VALUE '00'.        BRX020
009900         88  CASHIN-OK               VALUE '00'.                  BRX020
010000         88  CASHIN-AT-EOF           VALUE '10'.                  BRX020
010100     05  WS-CSHOUT-STATUS            PIC X(02) VALUE '00'.        BRX020
010200         88  CSHOUT-OK               VALUE '00'.                  BRX020
010250     05  FILLER                      PIC X(01) VALUE SPACE.       BRX020
010300*                                                                 BRX020
010400 01  WS-SWITCHES.                                                 BRX020
010500     05  WS-CASHIN-EOF-SW            PIC X(01) VALUE 'N'.         BRX020
010600         88  NO-MORE-CSH-ROWS        VALUE 'Y'.                   BRX020
010950     05  FILLER                      PIC X(01) VALUE SPACE.       BRX020
011000*                                                                 BRX020
011010* Row validity is per-row scratch, not an EOF or file-status      BRX020
011020* switch, so it stands alone rather than riding in WS-SWITCHES.   BRX020
011030 77  WS-ROW-VALID-SW                 PIC X(01) VALUE 'Y'.         BRX020
011040     88  ROW-IS-VALID                VALUE 'Y'.                   BRX020
011050     88  ROW-IS-INVALID              VALUE 'N'.                   BRX020
011060*                                                                 BRX020
011100* The broker's raw currency-code column is up to 5 bytes and      BRX020
011200* may carry leading or trailing spaces or a numeric ISO currency  BRX020
011300* number instead of a 3-letter code; it is scanned left-to-right  BRX020
011400* into a trimmed working field before the RUR/RUB and default     BRX020
011500* rules are applied. The scan cursor and raw/trimmed lengths are  BRX020
011510* pure loop scratch, not money or quantity accumulators, so they  BRX020
011520* stand alone as binary items rather than riding in the group or  BRX020
011530* being packed.                                                   BRX020
011600*                                                                 BRX020
011610 77  WS-CCY-RAW-LEN                  PIC S9(3) COMP VALUE 0.      BRX020
011620 77  WS-CCY-SCAN-SUB                 PIC S9(3) COMP VALUE 0.      BRX020
011700 01  WS-CCY-WORK.                                                 BRX020
011800     05  WS-CCY-RAW                  PIC X(05).                   BRX020
012100     05  WS-CCY-TRIMMED              PIC X(05) VALUE SPACES.      BRX020
012200     05  WS-CCY-TRIMMED-LEN          PIC S9(3) COMP VALUE 0.      BRX020
012250     05  FILLER                      PIC X(01) VALUE SPACE.       BRX020
012300*                                                                 BRX020
012400* An alternate 3-byte view of the trimmed currency code is kept   BRX020
012500* so the RUR/USD/EUR comparisons below read as a straight 3-byte  BRX020
012600* alphabetic test without repeatedly re-slicing WS-CCY-TRIMMED.   BRX020
012700*                                                                 BRX020
012800 01  WS-CCY-TRIMMED-GROUP.                                        BRX020
012900     05  WS-CCY-TRIMMED-3            PIC X(03).                   BRX020
013000     05  FILLER                      PIC X(02).                   BRX020
013100 01  WS-CCY-3-ALPHA REDEFINES WS-CCY-TRIMMED-GROUP.               BRX020
013200     05  WS-CCY-ALPHA-1              PIC X(01).                   BRX020
013300     05  WS-CCY-ALPHA-2              PIC X(01).                   BRX020
013400     05  WS-CCY-ALPHA-3              PIC X(01).                   BRX020
013500     05  FILLER                      PIC X(02).                   BRX020
013600*                                                                 BRX020
013700* Balance is a straight copy of CSH-VALUE, kept in a redefined    BRX020
013800* group only so a storage dump can be read as either the packed   BRX020
013900* working accumulator or the two-decimal display picture.         BRX020
014000*                                                                 BRX020
014100 01  WS-BALANCE-WORK                 PIC S9(11)V99 COMP-3.        BRX020
014200 01  WS-BALANCE-DISPLAY REDEFINES WS-BALANCE-WORK.                BRX020
014300     05  FILLER                      PIC X(07).                  BRX020
014400******************************************************************BRX020
014500 PROCEDURE DIVISION.                                              BRX020
014600*                                                                 BRX020
014700 0000-MAINLINE.                                                   BRX020
014800     DISPLAY 'BRX020 - CASH POSITION EXTRACTION START'.           BRX020
014900     ACCEPT WS-RUN-DATE FROM DATE.                                BRX020
014950     MOVE SPACES TO WS-ERR-RUN-DATE.                              BRX020
015000     MOVE WS-RUN-DATE TO WS-ERR-RUN-DATE(1:6).                    BRX020
015100     MOVE 'BRX020' TO WS-ERR-UNIT-ID.                             BRX020
015200     OPEN INPUT CSH-ROW-IN.                                       BRX020
015300     OPEN OUTPUT PCS-ROW-OUT.                                     BRX020
015400     IF NOT CASHIN-OK                                             BRX020
015500         DISPLAY 'BRX020 - UNABLE TO OPEN CASHIN, STATUS='        BRX020
015600             WS-CASHIN-STATUS                                    BRX020
015700         GO TO 0000-MAINLINE-EXIT                                BRX020
015800     END-IF                                                      BRX020
015900     PERFORM 1100-READ-CSH-ROW THRU 1100-EXIT.                   BRX020
016000     PERFORM 1000-PROCESS-CASH-ROWS THRU 1000-EXIT               BRX020
016100         UNTIL NO-MORE-CSH-ROWS.                                 BRX020
016200     PERFORM 8000-PRINT-TOTALS THRU 8000-EXIT.                    BRX020
016300     CLOSE CSH-ROW-IN.                                            BRX020
016400     CLOSE PCS-ROW-OUT.                                           BRX020
016500 0000-MAINLINE-EXIT.                                              BRX020
016600     DISPLAY 'BRX020 - CASH POSITION EXTRACTION END'.             BRX020
016700     STOP RUN.                                                    BRX020
016800*                                                                 BRX020
016900 1000-PROCESS-CASH-ROWS.                                          BRX020
017000     ADD 1 TO WS-CT-ROWS-READ.                                    BRX020
017100     SET ROW-IS-VALID TO TRUE.                                    BRX020
017200     PERFORM 2000-NORMALIZE-CURRENCY THRU 2000-EXIT.              BRX020
017300     IF ROW-IS-VALID                                              BRX020
017400         PERFORM 4000-WRITE-PCS-ROW THRU 4000-EXIT               BRX020
017500     ELSE                                                        BRX020
017600         ADD 1 TO WS-CT-ROWS-REJECTED                            BRX020
017700         PERFORM 9000-WRITE-ERROR-LINE THRU 9000-EXIT            BRX020
017800     END-IF                                                      BRX020
017900     PERFORM 1100-READ-CSH-ROW THRU 1100-EXIT.                   BRX020
018000 1000-EXIT.                                                       BRX020
018100     EXIT.                                                        BRX020
018200*                                                                 BRX020
018300 1100-READ-CSH-ROW.                                               BRX020
018400     READ CSH-ROW-IN                                              BRX020
018500         AT END                                                  BRX020
018600             SET NO-MORE-CSH-ROWS TO TRUE                        BRX020
018700     END-READ.                                                   BRX020
018800 1100-EXIT.                                                       BRX020
018900     EXIT.                                                        BRX020
019000*                                                                 BRX020
019100******************************************************************BRX020
019200* 2000-NORMALIZE-CURRENCY - RUR maps to RUB, an already-3-letter  BRX020
019300* alphabetic code passes through, and a blank or otherwise        BRX020
019400* unrecognized code defaults to RUB rather than being rejected.   BRX020
019500* The scan below trims leading and trailing spaces without an     BRX020
019600* intrinsic FUNCTION, one byte at a time, since the broker feed   BRX020
019700* is not reliably left-justified.                                 BRX020
019800******************************************************************BRX020
019900 2000-NORMALIZE-CURRENCY.                                         BRX020
020000     MOVE CSH-CCY-CODE TO WS-CCY-RAW.                             BRX020
020100     MOVE SPACES TO WS-CCY-TRIMMED.                               BRX020
020200     MOVE 0 TO WS-CCY-TRIMMED-LEN.                                BRX020
020300     PERFORM 2100-SCAN-CCY-BYTE THRU 2100-EXIT                   BRX020
020400         VARYING WS-CCY-SCAN-SUB FROM 1 BY 1                     BRX020
020450         UNTIL WS-CCY-SCAN-SUB > 5.                              BRX020
021100     MOVE WS-CCY-TRIMMED TO WS-CCY-TRIMMED-3.                     BRX020
021200     EVALUATE TRUE                                                BRX020
021300         WHEN WS-CCY-TRIMMED-LEN = 0                             BRX020
021400             MOVE 'RUB' TO PCS-CURRENCY                          BRX020
021500         WHEN WS-CCY-TRIMMED-3 = 'RUR'                           BRX020
021600             MOVE 'RUB' TO PCS-CURRENCY                          BRX020
021700         WHEN WS-CCY-TRIMMED-LEN = 3                             BRX020
021800                 AND WS-CCY-ALPHA-1 ALPHABETIC                   BRX020
021900                 AND WS-CCY-ALPHA-2 ALPHABETIC                   BRX020
022000                 AND WS-CCY-ALPHA-3 ALPHABETIC                   BRX020
022100             MOVE WS-CCY-TRIMMED-3 TO PCS-CURRENCY               BRX020
022200         WHEN OTHER                                              BRX020
022300             MOVE 'RUB' TO PCS-CURRENCY                          BRX020
022400     END-EVALUATE.                                                BRX020
022500 2000-EXIT.                                                       BRX020
022600     EXIT.                                                        BRX020
022650*                                                                 BRX020
022660 2100-SCAN-CCY-BYTE.                                              BRX020
022670     IF WS-CCY-RAW(WS-CCY-SCAN-SUB:1) NOT = SPACE               BRX020
022680         ADD 1 TO WS-CCY-TRIMMED-LEN                            BRX020
022690         MOVE WS-CCY-RAW(WS-CCY-SCAN-SUB:1)                     BRX020
022691             TO WS-CCY-TRIMMED(WS-CCY-TRIMMED-LEN:1)            BRX020
022692     END-IF.                                                     BRX020
022693 2100-EXIT.                                                      BRX020
022694     EXIT.                                                       BRX020
022700*                                                                 BRX020
022800******************************************************************BRX020
022900* 4000-WRITE-PCS-ROW - balance passes through unchanged; only    BRX020
023000* the section literal and the normalized currency are supplied.  BRX020
023100******************************************************************BRX020
023200 4000-WRITE-PCS-ROW.                                              BRX020
023300     MOVE CSH-VALUE TO WS-BALANCE-WORK.                          BRX020
023400     MOVE 'all     ' TO PCS-SECTION.                             BRX020
023500     MOVE WS-BALANCE-WORK TO PCS-VALUE.                           BRX020
023600     WRITE PCS-ROW-OUT-REC.                                       BRX020
023700     ADD 1 TO WS-CT-ROWS-WRITTEN.                                 BRX020
023800 4000-EXIT.                                                       BRX020
023900     EXIT.                                                        BRX020
024000*                                                                 BRX020
024100******************************************************************BRX020
024200* 8000-PRINT-TOTALS - end-of-job control totals to SYSOUT.        BRX020
024300******************************************************************BRX020
024400 8000-PRINT-TOTALS.                                                BRX020
024500     DISPLAY 'BRX020 ROWS READ.......: ' WS-CT-ROWS-READ.        BRX020
024600     DISPLAY 'BRX020 ROWS WRITTEN....: ' WS-CT-ROWS-WRITTEN.      BRX020
024700     DISPLAY 'BRX020 ROWS REJECTED...: ' WS-CT-ROWS-REJECTED.     BRX020
024800 8000-EXIT.                                                       BRX020
024900     EXIT.                                                        BRX020
025000*                                                                 BRX020
025100******************************************************************BRX020
025200* 9000-WRITE-ERROR-LINE - reject-and-continue error report.       BRX020
025300******************************************************************BRX020
025400 9000-WRITE-ERROR-LINE.                                           BRX020
025500     DISPLAY WS-ERR-LINE.                                         BRX020
025600 9000-EXIT.                                                       BRX020
025700     EXIT.                                                        BRX020
