000100 CBL APOST                                                        BRX010
000200******************************************************************BRX010
000300*                                                                *BRX010
000400*  MODULE NAME = BRX010                                          *BRX010
000500*                                                                *BRX010
000600*  DESCRIPTIVE NAME = Investbook Batch Extraction Suite -        *BRX010
000700*                     Derivative Expiration Extraction           *BRX010
000800*                                                                *BRX010
000900*  @BANNER_START                           01                    *BRX010
001000*  Investbook Data Processing - Batch Extraction Suite           *BRX010
001100*                                                                *BRX010
001200*  BRX-01                BRX010                                  *BRX010
001300*                                                                *BRX010
001400*  (C) Copyright Investbook Data Processing 2011                 *BRX010
001500*  @BANNER_END                                                   *BRX010
001600*                                                                *BRX010
001700* STATUS = 1.3                                                   *BRX010
001800*                                                                *BRX010
001900*  FUNCTION =                                                    *BRX010
002000*  This job step reads the derivative-contract expiration/       *BRX010
002100*  execution section of a broker transaction statement (EXPIN)   *BRX010
002200*  and turns each row into a normalized derivative transaction   *BRX010
002300*  (DRVOUT): sign convention for buy/sell, futures-vs-option     *BRX010
002400*  valuation, commission aggregation and security-id lookup      *BRX010
002500*  against an in-memory contract-name registry.                  *BRX010
002600*                                                                *BRX010
002700*----------------------------------------------------------------*BRX010
002800* CHANGE ACTIVITY :                                              *BRX010
002900*      $MOD(BRX010),COMP(BROKER  ),PROD(BRX     ):                BRX010
003000*                                                                *BRX010
003100*   PN= REASON REL YYMMDD HDXXIII : REMARKS                       BRX010
003200* $D0= B10044 100 880304 HD1DVK  : NEW - DERIVATIVE EXPIRATION    BRX010
003300* $D1= B10061 100 890519 HD1DVK  : ADDED OPTION VALUATION RULE    BRX010
003400* $D2= B10077 100 910714 HD1LMN  : SPLIT COMMISSION INTO MKT/BRK  BRX010
003500* $P1= B10091 101 940822 HD1DVK  : RAISED SECURITY TABLE TO 500   BRX010
003600* $P2= B10105 101 981115 HD1LMN  : Y2K - EXPANDED DATE-TIME FIELDBRX010
003700*        TO CENTURY-AWARE CC/YY/MM/DD/HH/MI/SS BREAKOUT           BRX010
003800* $P3= B10142 102 130306 HD1DVK  : CONTROL TOTALS NOW COUNT       BRX010
003900*        DISTINCT SECURITIES REGISTERED IN THE RUN                BRX010
003950* $P4= B10159 102 130815 HD1LMN  : WS-RUN-DATE WAS 8 DIGITS BUT   BRX010
003960*        ACCEPT FROM DATE ONLY FILLS 6 - FIELD RESIZED, ERROR     BRX010
003970*        LINE STAMPING CORRECTED TO MATCH                         BRX010
004000******************************************************************BRX010
004100 IDENTIFICATION DIVISION.                                         BRX010
004200 PROGRAM-ID. BRX010.                                              BRX010
004300 AUTHOR. D. VAN KEUREN.                                           BRX010
004400 INSTALLATION. INVESTBOOK DATA PROCESSING.                        BRX010
004500 DATE-WRITTEN. 03/04/1988.                                        BRX010
004600 DATE-COMPILED.                                                   BRX010
004700 SECURITY. NON-CONFIDENTIAL.                                      BRX010
004800******************************************************************BRX010
005000 ENVIRONMENT DIVISION.                                            BRX010
005100 CONFIGURATION SECTION.                                           BRX010
005200 SOURCE-COMPUTER. IBM-370.                                        BRX010
005300 OBJECT-COMPUTER. IBM-370.                                        BRX010
005400 SPECIAL-NAMES.                                                   BRX010
005500     C01 IS TOP-OF-FORM                                           BRX010
005600     UPSI-0 ON STATUS IS BRX-TEST-RUN                             BRX010
005700     UPSI-0 OFF STATUS IS BRX-PRODUCTION-RUN.                     BRX010
005800 INPUT-OUTPUT SECTION.                                            BRX010
005900 FILE-CONTROL.                                                    BRX010
006000     SELECT EXP-ROW-IN  ASSIGN TO EXPIN                           BRX010
006100         ORGANIZATION IS LINE SEQUENTIAL                          BRX010
006200         ACCESS MODE  IS SEQUENTIAL                               BRX010
006300         FILE STATUS  IS WS-EXPIN-STATUS.                         BRX010
006400     SELECT DRV-ROW-OUT ASSIGN TO DRVOUT                          BRX010
006500         ORGANIZATION IS LINE SEQUENTIAL                          BRX010
006600         ACCESS MODE  IS SEQUENTIAL                               BRX010
006700         FILE STATUS  IS WS-DRVOUT-STATUS.                        BRX010
006800******************************************************************BRX010
006900 DATA DIVISION.                                                   BRX010
007000 FILE SECTION.                                                    BRX010
007100*                                                                 BRX010
007200* EXPIN - derivative-expiration statement row, one contract       BRX010
007300*         execution or expiration per line, statement order.      BRX010
007400*                                                                 BRX010
007500 FD  EXP-ROW-IN                                                   BRX010
007600     RECORDING MODE IS F.                                         BRX010
007700 01  EXP-ROW-IN-REC.                                              BRX010
007800     05  EXP-DATE-TIME               PIC X(19).                   BRX010
007900     05  EXP-TRADE-ID                PIC 9(12).                   BRX010
008000     05  EXP-TYPE                    PIC X(10).                   BRX010
008100     05  EXP-CONTRACT                PIC X(20).                   BRX010
008200     05  EXP-DIRECTION               PIC X(4).                    BRX010
008300     05  EXP-COUNT                   PIC 9(7).                    BRX010
008400     05  EXP-QUOTE                   PIC S9(9)V9(4).               BRX010
008500     05  EXP-VALUE                   PIC S9(11)V9(2).              BRX010
008600     05  EXP-MKT-COMMISSION          PIC S9(7)V9(2).               BRX010
008700     05  EXP-BRK-COMMISSION          PIC S9(7)V9(2).               BRX010
008800     05  FILLER                      PIC X(01).                   BRX010
008900*                                                                 BRX010
009000* DRVOUT - one normalized derivative transaction per valid row.   BRX010
009100*                                                                 BRX010
009200 FD  DRV-ROW-OUT                                                  BRX010
009300     RECORDING MODE IS F.                                         BRX010
009400 01  DRV-ROW-OUT-REC.                                             BRX010
009500     05  DRV-TIMESTAMP               PIC X(19).                   BRX010
009600     05  DRV-PORTFOLIO               PIC X(10).                   BRX010
009700     05  DRV-TRADE-ID                PIC X(12).                   BRX010
009800     05  DRV-SECURITY-ID             PIC 9(05).                   BRX010
009900     05  DRV-COUNT                   PIC S9(7)                    BRX010
010000                                     SIGN IS LEADING SEPARATE.    BRX010
010100     05  DRV-VALUE-POINTS            PIC S9(13)V9(4)              BRX010
010200                                     SIGN IS LEADING SEPARATE.    BRX010
010300     05  DRV-VALUE                   PIC S9(11)V9(2)              BRX010
010400                                     SIGN IS LEADING SEPARATE.    BRX010
010500     05  DRV-COMMISSION              PIC S9(7)V9(2)               BRX010
010600                                     SIGN IS LEADING SEPARATE.    BRX010
010700     05  DRV-VALUE-CCY               PIC X(03).                   BRX010
010800     05  DRV-COMM-CCY                PIC X(03).                   BRX010
010900     05  FILLER                      PIC X(01).                   BRX010
011000******************************************************************BRX010
011100 WORKING-STORAGE SECTION.                                         BRX010
011200*                                                                 BRX010
011300* Run-time eye-catcher, kept as first item so a storage dump      BRX010
011400* always shows which load module abended.                        BRX010
011500*                                                                 BRX010
011600 01  WS-HEADER.                                                   BRX010
011700     05  WS-EYECATCHER               PIC X(16) VALUE              BRX010
011800             'BRX010--------WS'.                                  BRX010
011900     05  WS-RUN-DATE                 PIC 9(06) VALUE ZEROS.       BRX010
012000     05  WS-RUN-TIME                 PIC 9(06) COMP-3 VALUE 0.    BRX010
012050     05  FILLER                      PIC X(01) VALUE SPACE.       BRX010
012060*                                                                 BRX010
012070* Alternate view of the run date used only when the header is    BRX010
012080* eyeballed in a storage dump - three PERFORM-free two-digit     BRX010
012090* windows are easier to read there than one six-digit run.       BRX010
012100 01  WS-RUN-DATE-YMD REDEFINES WS-HEADER.                         BRX010
012110     05  FILLER                      PIC X(16).                  BRX010
012120     05  WS-RUN-DATE-YY              PIC 99.                     BRX010
012130     05  WS-RUN-DATE-MM              PIC 99.                     BRX010
012140     05  WS-RUN-DATE-DD              PIC 99.                     BRX010
012150     05  FILLER                      PIC X(05).                  BRX010
012160*                                                                 BRX010
012200 COPY BRXWCOM.                                                    BRX010
012300*                                                                 BRX010
012400 01  WS-SEC-REGISTRY.                                             BRX010
012500     COPY BRXWSEC.                                                BRX010
012600*                                                                 BRX010
012700 01  WS-FILE-STATUS-GROUP.                                        BRX010
012800     05  WS-EXPIN-STATUS             PIC X(02) VALUE '00'.        BRX010
012900         88  EXPIN-OK                VALUE '00'.                  BRX010
013000         88  EXPIN-AT-EOF            VALUE '10'.                  BRX010
013100     05  WS-DRVOUT-STATUS            PIC X(02) VALUE '00'.        BRX010
013200         88  DRVOUT-OK               VALUE '00'.                  BRX010
013250     05  FILLER                      PIC X(01) VALUE SPACE.       BRX010
013300*                                                                 BRX010
013400 01  WS-SWITCHES.                                                 BRX010
013500     05  WS-EXPIN-EOF-SW             PIC X(01) VALUE 'N'.         BRX010
013600         88  NO-MORE-EXP-ROWS        VALUE 'Y'.                   BRX010
013700     05  WS-ROW-VALID-SW             PIC X(01) VALUE 'Y'.         BRX010
013800         88  ROW-IS-VALID            VALUE 'Y'.                   BRX010
013900         88  ROW-IS-INVALID          VALUE 'N'.                   BRX010
014250     05  FILLER                      PIC X(01) VALUE SPACE.       BRX010
014260*                                                                 BRX010
014270* Direction is per-row scratch, not part of the run's file-status BRX010
014280* or EOF switches, so it stands alone rather than riding in the   BRX010
014290* WS-SWITCHES group above.                                        BRX010
014300 77  WS-DIRECTION-SW                 PIC X(01) VALUE 'S'.         BRX010
014310     88  DIRECTION-IS-BUY            VALUE 'B'.                   BRX010
014320     88  DIRECTION-IS-SELL           VALUE 'S'.                   BRX010
014330*                                                                 BRX010
014400* Y2K remediation - the raw 19-byte timestamp is broken out       BRX010
014500* into a century-aware view purely so the operator's run log      BRX010
014600* can echo the century of the trade; the derivative transaction   BRX010
014700* copies the raw field through unchanged (see 2000-EDIT-AND-      BRX010
014800* COMPUTE-ROW).                                                   BRX010
014900*                                                                 BRX010
015000 01  WS-DATE-TIME-WORK.                                           BRX010
015100     05  WS-DTW-RAW                  PIC X(19).                   BRX010
015200 01  WS-DATE-TIME-PARTS REDEFINES WS-DATE-TIME-WORK.              BRX010
015300     05  WS-DTW-CC                   PIC 99.                      BRX010
015400     05  WS-DTW-YY                   PIC 99.                      BRX010
015500     05  FILLER                      PIC X(01).                  BRX010
015600     05  WS-DTW-MM                   PIC 99.                      BRX010
015700     05  FILLER                      PIC X(01).                  BRX010
015800     05  WS-DTW-DD                   PIC 99.                      BRX010
015900     05  FILLER                      PIC X(01).                  BRX010
016000     05  WS-DTW-HH                   PIC 99.                      BRX010
016100     05  FILLER                      PIC X(01).                  BRX010
016200     05  WS-DTW-MI                   PIC 99.                      BRX010
016300     05  FILLER                      PIC X(01).                  BRX010
016400     05  WS-DTW-SS                   PIC 99.                      BRX010
016500*                                                                 BRX010
016600* Alternate view of the broker trade number - EXP-TRADE-ID        BRX010
016700* arrives zoned numeric but DRV-TRADE-ID is carried through as    BRX010
016800* text, so the group is redefined to move it byte-for-byte        BRX010
016900* without an intervening numeric edit.                            BRX010
017000*                                                                 BRX010
017100 01  WS-TRADE-ID-NUMERIC             PIC 9(12).                   BRX010
017200 01  WS-TRADE-ID-ALPHA REDEFINES WS-TRADE-ID-NUMERIC              BRX010
017300                                     PIC X(12).                   BRX010
017400*                                                                 BRX010
017500* Computed fields, packed for arithmetic; moved out to the        BRX010
017600* zoned, sign-leading-separate DRVOUT fields at write time.       BRX010
017700*                                                                 BRX010
017800 01  WS-CALC-FIELDS.                                              BRX010
017900     05  WS-CALC-COUNT               PIC S9(7)    COMP-3.         BRX010
018000     05  WS-CALC-VALUE               PIC S9(11)V99 COMP-3.        BRX010
018100     05  WS-CALC-VALUE-POINTS        PIC S9(13)V9999 COMP-3.      BRX010
018200     05  WS-CALC-COMMISSION          PIC S9(7)V99 COMP-3.         BRX010
018250     05  FILLER                      PIC X(01) VALUE SPACE.       BRX010
018300*                                                                 BRX010
018400* An alternate view of the combined-commission accumulator is     BRX010
018500* kept so a dump shows the market and broker legs side by side    BRX010
018600* without re-adding them by hand.                                 BRX010
018700*                                                                 BRX010
018800 01  WS-COMMISSION-LEGS.                                          BRX010
018900     05  WS-COMM-MKT-LEG             PIC S9(7)V99 COMP-3.         BRX010
019000     05  WS-COMM-BRK-LEG             PIC S9(7)V99 COMP-3.         BRX010
019100 01  WS-COMMISSION-LEGS-DISPLAY REDEFINES WS-COMMISSION-LEGS.     BRX010
019200     05  FILLER                      PIC X(05).                  BRX010
019300     05  FILLER                      PIC X(05).                  BRX010
019400*                                                                 BRX010
019450*                                                                 BRX010
019460* Search-hit subscript is pure loop scratch, not a money or       BRX010
019470* quantity accumulator, so it is binary rather than packed.       BRX010
019500 77  WS-SEC-IDX-SAVE                 PIC S9(5) COMP VALUE 0.      BRX010
019600******************************************************************BRX010
019700 PROCEDURE DIVISION.                                              BRX010
019800*                                                                 BRX010
019900 0000-MAINLINE.                                                   BRX010
020000     DISPLAY 'BRX010 - DERIVATIVE EXPIRATION EXTRACTION START'.   BRX010
020100     ACCEPT WS-RUN-DATE FROM DATE.                                BRX010
020150     MOVE SPACES TO WS-ERR-RUN-DATE.                              BRX010
020200     MOVE WS-RUN-DATE TO WS-ERR-RUN-DATE(1:6).                    BRX010
020300     MOVE 'BRX010' TO WS-ERR-UNIT-ID.                             BRX010
020400     MOVE SPACES TO WS-RUN-PORTFOLIO.                             BRX010
020500     MOVE 'INVSTBK1' TO WS-RUN-PORTFOLIO.                         BRX010
020600     OPEN INPUT EXP-ROW-IN.                                       BRX010
020700     OPEN OUTPUT DRV-ROW-OUT.                                     BRX010
020800     IF NOT EXPIN-OK                                              BRX010
020900         DISPLAY 'BRX010 - UNABLE TO OPEN EXPIN, STATUS='         BRX010
021000             WS-EXPIN-STATUS                                     BRX010
021100         GO TO 0000-MAINLINE-EXIT                                BRX010
021200     END-IF                                                      BRX010
021300     PERFORM 1100-READ-EXP-ROW THRU 1100-EXIT.                   BRX010
021400     PERFORM 1000-PROCESS-EXPIRATION-ROWS THRU 1000-EXIT          BRX010
021500         UNTIL NO-MORE-EXP-ROWS.                                 BRX010
021600     PERFORM 8000-PRINT-TOTALS THRU 8000-EXIT.                    BRX010
021700     CLOSE EXP-ROW-IN.                                            BRX010
021800     CLOSE DRV-ROW-OUT.                                           BRX010
021900 0000-MAINLINE-EXIT.                                              BRX010
022000     DISPLAY 'BRX010 - DERIVATIVE EXPIRATION EXTRACTION END'.     BRX010
022100     STOP RUN.                                                    BRX010
022200*                                                                 BRX010
022300 1000-PROCESS-EXPIRATION-ROWS.                                    BRX010
022400     ADD 1 TO WS-CT-ROWS-READ.                                    BRX010
022500     SET ROW-IS-VALID TO TRUE.                                    BRX010
022600     PERFORM 2000-EDIT-AND-COMPUTE-ROW THRU 2000-EXIT.            BRX010
022700     IF ROW-IS-VALID                                              BRX010
022800         PERFORM 3000-FIND-OR-ADD-SECURITY THRU 3000-EXIT         BRX010
022900         PERFORM 4000-WRITE-DRV-ROW THRU 4000-EXIT               BRX010
023000     ELSE                                                        BRX010
023100         ADD 1 TO WS-CT-ROWS-REJECTED                            BRX010
023200         PERFORM 9000-WRITE-ERROR-LINE THRU 9000-EXIT            BRX010
023300     END-IF                                                      BRX010
023400     PERFORM 1100-READ-EXP-ROW THRU 1100-EXIT.                   BRX010
023500 1000-EXIT.                                                       BRX010
023600     EXIT.                                                        BRX010
023700*                                                                 BRX010
023800 1100-READ-EXP-ROW.                                               BRX010
023900     READ EXP-ROW-IN                                              BRX010
024000         AT END                                                  BRX010
024100             SET NO-MORE-EXP-ROWS TO TRUE                        BRX010
024200     END-READ.                                                   BRX010
024300 1100-EXIT.                                                       BRX010
024400     EXIT.                                                        BRX010
024500*                                                                 BRX010
024600******************************************************************BRX010
024700* 2000-EDIT-AND-COMPUTE-ROW - contract-type edit and the buy/     BRX010
024800* sell, futures/option, count/value/points/commission rules.      BRX010
024900******************************************************************BRX010
025000 2000-EDIT-AND-COMPUTE-ROW.                                       BRX010
025100     MOVE EXP-DATE-TIME TO WS-DTW-RAW.                            BRX010
025200     IF EXP-DIRECTION = 'BUY '                                    BRX010
025300         SET DIRECTION-IS-BUY TO TRUE                            BRX010
025400     ELSE                                                        BRX010
025500         SET DIRECTION-IS-SELL TO TRUE                           BRX010
025600     END-IF                                                      BRX010
025700     EVALUATE EXP-TYPE                                            BRX010
025800         WHEN 'FUTURES   '                                       BRX010
025900             MOVE EXP-VALUE TO WS-CALC-VALUE                     BRX010
026000             COMPUTE WS-CALC-VALUE-POINTS =                      BRX010
026100                 EXP-QUOTE * EXP-COUNT                           BRX010
026200         WHEN 'OPTION    '                                       BRX010
026300             MOVE 0 TO WS-CALC-VALUE                             BRX010
026400             MOVE 0 TO WS-CALC-VALUE-POINTS                      BRX010
026500         WHEN OTHER                                              BRX010
026600             SET ROW-IS-INVALID TO TRUE                          BRX010
026700             STRING 'UNKNOWN CONTRACT TYPE ' EXP-TYPE             BRX010
026800                 DELIMITED BY SIZE INTO WS-ERR-DETAIL             BRX010
026900             GO TO 2000-EXIT                                     BRX010
027000     END-EVALUATE                                                BRX010
027100     MOVE EXP-MKT-COMMISSION TO WS-COMM-MKT-LEG.                  BRX010
027200     MOVE EXP-BRK-COMMISSION TO WS-COMM-BRK-LEG.                  BRX010
027300     COMPUTE WS-CALC-COMMISSION =                                BRX010
027400         (WS-COMM-MKT-LEG + WS-COMM-BRK-LEG) * -1.                BRX010
027500     IF DIRECTION-IS-BUY                                          BRX010
027600         COMPUTE WS-CALC-VALUE = WS-CALC-VALUE * -1              BRX010
027700         COMPUTE WS-CALC-VALUE-POINTS = WS-CALC-VALUE-POINTS * -1BRX010
027800         MOVE EXP-COUNT TO WS-CALC-COUNT                         BRX010
027900     ELSE                                                        BRX010
028000         COMPUTE WS-CALC-COUNT = EXP-COUNT * -1                  BRX010
028100     END-IF                                                      BRX010
028200 2000-EXIT.                                                       BRX010
028300     EXIT.                                                        BRX010
028400*                                                                 BRX010
028500******************************************************************BRX010
028600* 3000-FIND-OR-ADD-SECURITY - linear search of the in-memory      BRX010
028700* registry in first-seen order; a miss appends the contract at    BRX010
028800* the next sequential id.                                         BRX010
028900******************************************************************BRX010
029000 3000-FIND-OR-ADD-SECURITY.                                       BRX010
029100     MOVE 0 TO WS-SEC-IDX-SAVE.                                  BRX010
029200     IF WS-SEC-COUNT > 0                                          BRX010
029300         PERFORM 3100-SEARCH-SEC-TABLE THRU 3100-EXIT             BRX010
029400             VARYING WS-SEC-IDX FROM 1 BY 1                      BRX010
029500             UNTIL WS-SEC-IDX > WS-SEC-COUNT                     BRX010
029600     END-IF                                                       BRX010
030100     IF WS-SEC-IDX-SAVE > 0                                       BRX010
030200         SET WS-SEC-IDX TO WS-SEC-IDX-SAVE                       BRX010
030300     ELSE                                                        BRX010
030400         ADD 1 TO WS-SEC-COUNT                                   BRX010
030500         SET WS-SEC-IDX TO WS-SEC-COUNT                          BRX010
030600         MOVE WS-SEC-COUNT TO SEC-ID(WS-SEC-IDX)                 BRX010
030700         MOVE EXP-CONTRACT TO SEC-CONTRACT(WS-SEC-IDX)           BRX010
030800         ADD 1 TO WS-CT-SECURITY-COUNT                           BRX010
030900     END-IF                                                       BRX010
031000 3000-EXIT.                                                       BRX010
031050     EXIT.                                                        BRX010
031060*                                                                 BRX010
031070 3100-SEARCH-SEC-TABLE.                                           BRX010
031080     IF SEC-CONTRACT(WS-SEC-IDX) = EXP-CONTRACT                   BRX010
031090         SET WS-SEC-IDX-SAVE TO WS-SEC-IDX                       BRX010
031095         SET WS-SEC-IDX TO WS-SEC-COUNT                          BRX010
031097     END-IF.                                                      BRX010
031098 3100-EXIT.                                                       BRX010
031099     EXIT.                                                        BRX010
031200*                                                                 BRX010
031300******************************************************************BRX010
031400* 4000-WRITE-DRV-ROW - move the computed fields to the output    BRX010
031500* record and write one normalized derivative transaction.        BRX010
031600******************************************************************BRX010
031700 4000-WRITE-DRV-ROW.                                              BRX010
031800     MOVE WS-DTW-RAW              TO DRV-TIMESTAMP.               BRX010
031900     MOVE WS-RUN-PORTFOLIO        TO DRV-PORTFOLIO.               BRX010
032000     MOVE EXP-TRADE-ID            TO WS-TRADE-ID-NUMERIC.        BRX010
032100     MOVE WS-TRADE-ID-ALPHA       TO DRV-TRADE-ID.                BRX010
032200     MOVE SEC-ID(WS-SEC-IDX)      TO DRV-SECURITY-ID.             BRX010
032300     MOVE WS-CALC-COUNT           TO DRV-COUNT.                   BRX010
032400     MOVE WS-CALC-VALUE-POINTS    TO DRV-VALUE-POINTS.            BRX010
032500     MOVE WS-CALC-VALUE           TO DRV-VALUE.                   BRX010
032600     MOVE WS-CALC-COMMISSION      TO DRV-COMMISSION.              BRX010
032700     MOVE 'RUB'                   TO DRV-VALUE-CCY.               BRX010
032800     MOVE 'RUB'                   TO DRV-COMM-CCY.                BRX010
032900     WRITE DRV-ROW-OUT-REC.                                       BRX010
033000     ADD 1 TO WS-CT-ROWS-WRITTEN.                                 BRX010
034000     ADD WS-CALC-VALUE TO WS-CT-VALUE-TOTAL.                      BRX010
034100     ADD WS-CALC-COMMISSION TO WS-CT-COMMISSION-TOTAL.            BRX010
034200 4000-EXIT.                                                       BRX010
034300     EXIT.                                                        BRX010
034400*                                                                 BRX010
034500******************************************************************BRX010
034600* 8000-PRINT-TOTALS - end-of-job control totals to SYSOUT.        BRX010
034700******************************************************************BRX010
034800 8000-PRINT-TOTALS.                                                BRX010
034900     DISPLAY 'BRX010 ROWS READ.......: ' WS-CT-ROWS-READ.        BRX010
035000     DISPLAY 'BRX010 ROWS WRITTEN....: ' WS-CT-ROWS-WRITTEN.      BRX010
035100     DISPLAY 'BRX010 ROWS REJECTED...: ' WS-CT-ROWS-REJECTED.     BRX010
035200     DISPLAY 'BRX010 VALUE TOTAL.....: ' WS-CT-VALUE-TOTAL.       BRX010
035300     DISPLAY 'BRX010 COMMISSION TOTAL: ' WS-CT-COMMISSION-TOTAL.  BRX010
035400     DISPLAY 'BRX010 SECURITIES REGD.: ' WS-CT-SECURITY-COUNT.    BRX010
035500 8000-EXIT.                                                       BRX010
035600     EXIT.                                                        BRX010
035700*                                                                 BRX010
035800******************************************************************BRX010
035900* 9000-WRITE-ERROR-LINE - reject-and-continue error report.       BRX010
036000******************************************************************BRX010
036100 9000-WRITE-ERROR-LINE.                                           BRX010
036200     DISPLAY WS-ERR-LINE.                                         BRX010
036300 9000-EXIT.                                                       BRX010
036400     EXIT.                                                        BRX010
