      ******************************************************************02000000
      *                                                                *04000000
      * CONTROL BLOCK NAME = BRXWSEC                                   *06000000
      *                                                                *08000000
      * DESCRIPTIVE NAME = Broker Report Extraction -                  10000000
      *                    Security registry table for the             12000000
      *                    derivative-expiration extraction (BRX010)   14000000
      *                                                                *16000000
      *  @BANNER_START                           01                    *16333300
      *  Investbook Data Processing - Batch Extraction Suite           *16666600
      *                                                                *16999900
      *  BRX-01                BRXWSEC                                 *17333200
      *                                                                *17666500
      *  (C) Copyright Investbook Data Processing 2011                 *17999800
      *                                                                *18333100
      *  BRX010                                                        *18666400
      *  (Element of the Broker Report Extraction batch suite)         *18999700
      *  @BANNER_END                                                   *19666300
      *                                                                *20000000
      * STATUS = 1.0                                                   *22000000
      *                                                                *24000000
      * FUNCTION =                                                     *26000000
      *      This copy book defines the in-memory security registry.   28000000
      *      A contract name occurring for the first time on the       *30000000
      *      EXPIN statement is assigned the next sequential id;       *32000000
      *      later occurrences of the same name reuse the id already   34000000
      *      on file. The table also serves as the SEC-ID/SEC-CONTRACT *35000000
      *      registry-entry output record described in RECORD LAYOUTS. *36000000
      *----------------------------------------------------------------*34000000
      *                                                                *36000000
      * CHANGE ACTIVITY :                                              *38000000
      *      $SEG(BRXWSEC),COMP(BROKER  ),PROD(BRX     ):              *40000000
      *                                                                *42000000
      *   PN= REASON REL YYMMDD HDXXIII : REMARKS                      *44000000
      *   $D0= B10044 100 110304 HD1DVK  : NEW - DERIVATIVE EXPIRATION *46000000
      *   $P1= B10091 100 110822 HD1DVK  : RAISED TABLE SIZE TO 500    *46200000
      *                                                                *48000000
      ******************************************************************50000000
      *    Security registry table - occurs table, searched linearly    52000000
      *    in first-seen order; WS-SEC-COUNT is the high-used index.    54000000
           05  WS-SEC-COUNT                PIC S9(5) COMP-3 VALUE 0.     55000000
           05  WS-SEC-TABLE.                                            56000000
               10  WS-SEC-ENTRY OCCURS 1 TO 500 TIMES                   58000000
                       DEPENDING ON WS-SEC-COUNT                        60000000
                       INDEXED BY WS-SEC-IDX.                           62000000
                   15  SEC-ID              PIC 9(5).                    67000000
                   15  SEC-CONTRACT        PIC X(20).                   70000000
           05  FILLER                      PIC X(01) VALUE SPACE.        72000000
